000100******************************************************************
000110* FECHA       : 15/03/1989                                       *
000120* PROGRAMADOR : MIGUEL ANGEL SOLIS VDA (MASV)                    *
000130* APLICACION  : CARTERA / CUENTAS POR COBRAR                     *
000140* PROGRAMA    : ASP2000                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : LEE EL ARCHIVO DETALLE QUE PRODUCE ASP1000,      *
000170*             : ACUMULA FACTURAS Y NOTAS DE CREDITO POR CLUSTER  *
000180*             : DE ANTIGUEDAD, SACA TOTALES Y PORCENTAJES, Y     *
000190*             : ESCRIBE EL REPORTE RESUMEN DE ANTIGUEDAD DE      *
000200*             : SALDOS CON SUS LISTAS DE AUDITORIA.              *
000210* ARCHIVOS    : DETALLE-ENT=E, RESUMEN=S                         *
000220* PROGRAMA(S) : ASP1000 (LO ALIMENTA)                            *
000230* INSTALADO   : 15/03/1989                                       *
000240* BPM/RATIONAL: 31190                                            *
000250* NOMBRE      : RESUMEN DE ANTIGUEDAD DE SALDOS - CARTERA        *
000260******************************************************************
000270*                    B I T A C O R A   D E   C A M B I O S       *
000280******************************************************************
000290* 15/03/1989 MASV TCKT-00513 VERSION INICIAL, IMPRESORA DE LINEA.*31190
000300* 02/09/1990 MASV TCKT-00688 SE EXCLUYEN LOS RENGLONES           *
000310*                  ACUMULATIVOS DE LOS TOTALES DE CARTERA.       *
000320* 14/01/1992 RCHV TCKT-01204 SEPARA TOTAL FACTURA DE TOTAL NOTA  *
000330*                  DE CREDITO, ANTES SOLO HABIA UNA COLUMNA.     *
000340* 30/06/1993 RCHV TCKT-01530 CLUSTERS FIJOS DE MORA A 30/60 DIAS.*
000350* 03/05/1996 JLPR TCKT-02290 EL DETALLE YA NO LLEGA IMPRESO,     *
000360*                  AHORA SE LEE DE UN ARCHIVO EN DISCO.          *
000370* 14/11/1998 JLPR TCKT-04021 AJUSTE Y2K: LA FECHA DE CORRIDA QUE *
000380*                  SE IMPRIME EN EL ENCABEZADO USA ANIO DE 4.    *
000390* 05/01/1999 JLPR TCKT-04055 SE REVISA EL REDONDEO DE PORCENTAJES*
000400*                  DE CORTE DE SIGLO PARA QUE NO QUEDE EN CEROS. *
000410* 11/04/2002 JLPR TCKT-06210 SE AGREGAN LAS LISTAS DE AUDITORIA  *
000420*                  DE RENGLONES ACUMULATIVOS, FACTURA Y NOTA DE  *
000430*                  CREDITO AL PIE DEL REPORTE.                   *
000440* 19/09/2009 EDRD TCKT-11980 EL NUMERO DE RENGLON DE AUDITORIA   *
000450*                  SE REPORTA +1 PARA CUADRAR CON LA HOJA DE     *
000460*                  CALCULO QUE MANDA CONTABILIDAD.               *
000470* 21/03/2013 EDRD TCKT-15980 PORCENTAJES A 4 DECIMALES,          *
000480*                  REDONDEO HACIA ARRIBA EN EL CUARTO DECIMAL.   *
000490* 02/06/2025 EDRD TCKT-31190 SE REESCRIBE SOBRE EL DETALLE QUE   *31190
000500*                  AHORA PRODUCE ASP1000 A PARTIR DEL MAYOR      *31190
000510*                  GENERAL EN ALEMAN.                            *31190
000520* 12/06/2025 EDRD TCKT-31233 SE AGREGA SWITCH DE DIAGNOSTICO     *31233
000530*                  (UPSI-0) PARA VOLCAR LOS ACUMULADORES DE      *31233
000540*                  CLUSTER EN CORRIDAS DE PRUEBA.                *31233
000550* 10/08/2026 EDRD TCKT-31266 LAS LISTAS DE AUDITORIA YA NO SE    *31266
000560*                  TRUNCAN A 15 RENGLONES, SE CONTINUAN EN LAS   *31266
000570*                  LINEAS QUE HAGAN FALTA.  LA FECHA DEL         *31266
000580*                  ENCABEZADO SE ARMA CON GUIONES (AAAA-MM-DD)   *31266
000590*                  IGUAL QUE EN EL RESTO DEL REPORTE.            *31266
000600******************************************************************
000610 IDENTIFICATION DIVISION.
000620 PROGRAM-ID.     ASP2000.
000630 AUTHOR.         MIGUEL ANGEL SOLIS VDA.
000640 INSTALLATION.   CARTERA - CUENTAS POR COBRAR.
000650 DATE-WRITTEN.   15/03/1989.
000660 DATE-COMPILED.
000670 SECURITY.       USO INTERNO - AREA DE CARTERA.
000680
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM
000730     UPSI-0 IS SW-DIAGNOSTICO ON  STATUS IS MODO-DIAGNOSTICO
000740                              OFF STATUS IS MODO-NORMAL.
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770******************************************************************
000780*              A R C H I V O S   D E   E N T R A D A
000790******************************************************************
000800     SELECT DETALLE-ENT  ASSIGN TO DETALLE
000810            ORGANIZATION    IS LINE SEQUENTIAL
000820            FILE STATUS     IS FS-DETALLE-ENT.
000830******************************************************************
000840*              A R C H I V O S   D E   S A L I D A
000850******************************************************************
000860     SELECT RESUMEN       ASSIGN TO RESUMEN
000870            ORGANIZATION    IS LINE SEQUENTIAL
000880            FILE STATUS     IS FS-RESUMEN.
000890
000900 DATA DIVISION.
000910 FILE SECTION.
000920*1 -->DETALLE PROCESADO QUE PRODUCE ASP1000
000930 FD  DETALLE-ENT.
000940     COPY ASPDET1.
000950*2 -->REPORTE RESUMEN DE ANTIGUEDAD DE SALDOS
000960 FD  RESUMEN.
000970 01  REG-RESUMEN                  PIC X(133).
000980
000990 WORKING-STORAGE SECTION.
001000******************************************************************
001010*              P A R A M E T R O   D E   C O R R I D A
001020******************************************************************
001030     COPY ASPPRM1.
001040******************************************************************
001050*           RECURSOS RUTINAS DE FILE STATUS
001060******************************************************************
001070 01  WKS-FS-STATUS.
001080     02  FS-DETALLE-ENT            PIC 9(02) VALUE ZEROES.
001090     02  FS-RESUMEN                PIC 9(02) VALUE ZEROES.
001100     02  FILLER                    PIC X(04).
001110******************************************************************
001120*           BANDERAS DE FIN DE ARCHIVO
001130******************************************************************
001140 01  WKS-FLAGS.
001150     02  WKS-FIN-DETALLE           PIC 9(01) VALUE ZEROES.
001160         88  FIN-DETALLE                      VALUE 1.
001170*   'S' MIENTRAS NO SE HA ESCRITO NINGUN RENGLON DE AUDITORIA,
001180*   PARA SABER CUANDO DEJAR EL SALTO DE 2 LINEAS DEL PRIMERO.
001190     02  WKS-PRIMER-RENGLON-AUD    PIC X(01) VALUE 'S'.
001200     02  FILLER                    PIC X(03).
001210 01  WKS-MONEDA-RESUMEN           PIC X(03) VALUE SPACES.
001220******************************************************************
001230*              C O N T A D O R E S   Y   S U B I N D I C E S
001240******************************************************************
001250 01  WKS-CONTADORES.
001260     02  WKS-RENGLON               PIC S9(4) COMP VALUE ZERO.
001270     02  WKS-K                     PIC S9(4) COMP VALUE ZERO.
001280     02  WKS-TOPE-AUDIT            PIC S9(4) COMP VALUE ZERO.
001290*   POSICION (1-15) DENTRO DEL RENGLON DE AUDITORIA QUE SE ESTA
001300*   ARMANDO; AL LLEGAR A 15 SE ESCRIBE Y SE EMPIEZA OTRO.
001310     02  WKS-COL                   PIC S9(4) COMP VALUE ZERO.
001320     02  FILLER                    PIC X(04).
001330******************************************************************
001340*          T A B L A   D E   C L U S T E R S   ( O R D E N   F I J O )
001350*  LOS 4 CLUSTERS DEL REPORTE VAN SIEMPRE EN ESTE ORDEN, IGUAL
001360*  QUE LA TABLA DE MESES DE ASP1000 SE ARMA CON UN REDEFINE
001370*  SOBRE UNA LISTA DE LITERALES.
001380******************************************************************
001390 01  WKS-CLUSTER-LIT.
001400     02  FILLER                    PIC X(12) VALUE 'Not mature  '.
001410     02  FILLER                    PIC X(12) VALUE '1-30 days   '.
001420     02  FILLER                    PIC X(12) VALUE '31-60 days  '.
001430     02  FILLER                    PIC X(12) VALUE '>60 days    '.
001440 01  WKS-CLUSTER-ETIQUETAS REDEFINES WKS-CLUSTER-LIT.
001450     02  WKS-CLUSTER-ETQ           PIC X(12) OCCURS 4 TIMES.
001460******************************************************************
001470*          A C U M U L A D O R E S   P O R   C L U S T E R
001480******************************************************************
001490 01  WKS-ACUMULA-CLUSTER.
001500     02  WKS-CLUSTER-ACUM OCCURS 4 TIMES.
001510         03  WKS-CL-FACT-TOT       PIC S9(13)V99 VALUE ZERO.
001520         03  WKS-CL-CRED-TOT       PIC S9(13)V99 VALUE ZERO.
001530         03  WKS-CL-FACT-PCT       PIC 9(03)V9(04) VALUE ZERO.
001540         03  WKS-CL-CRED-PCT       PIC 9(03)V9(04) VALUE ZERO.
001550*   VISTA CRUDA DE CADA CASILLERO PARA EL VOLCADO DE DIAGNOSTICO
001560*   DE 040-PORCENTAJE-CLUSTER (UPSI-0 ENCENDIDO).
001570 01  WKS-CLUSTER-ACUM-R REDEFINES WKS-ACUMULA-CLUSTER.
001580     02  WKS-CLUSTER-BYTES         PIC X(44) OCCURS 4 TIMES.
001590 01  WKS-GRAN-TOTAL.
001600     02  WKS-GRAN-FACT-TOT         PIC S9(13)V99 VALUE ZERO.
001610     02  WKS-GRAN-CRED-TOT         PIC S9(13)V99 VALUE ZERO.
001620     02  FILLER                    PIC X(04).
001630*   VISTA CRUDA DEL GRAN TOTAL PARA EL VOLCADO DE DIAGNOSTICO
001640*   DE 003-CALCULA-TOTALES (UPSI-0 ENCENDIDO).
001650 01  WKS-GRAN-TOTAL-R REDEFINES WKS-GRAN-TOTAL PIC X(34).
001660******************************************************************
001670*          C A M P O S   D E   P O R C E N T A J E   ( R10/R11 )
001680*  LA DIVISION SE HACE CON 6 DECIMALES ANTES DE REDONDEAR A LOS
001690*  4 DECIMALES QUE PIDE CONTABILIDAD.
001700******************************************************************
001710 01  WKS-PORCENTAJE-CALC.
001720     02  WKS-FRACCION              PIC S9(01)V9(06) VALUE ZERO.
001730     02  FILLER                    PIC X(04).
001740******************************************************************
001750*          L I S T A S   D E   A U D I T O R I A
001760*  RENGLONES DE ACUMULATIVO, FACTURA Y NOTA DE CREDITO, EN EL
001770*  ORDEN EN QUE APARECIERON EN EL MAYOR.  EL NUMERO QUE SE GRABA
001780*  YA TRAE EL +1 QUE PIDE CONTABILIDAD PARA CUADRAR CONTRA LA
001790*  HOJA DE CALCULO.
001800******************************************************************
001810 01  WKS-AUDIT-TABLAS.
001820     02  WKS-AUDIT-ACUM OCCURS 9999 TIMES PIC 9(05).
001830     02  WKS-AUDIT-FACT OCCURS 9999 TIMES PIC 9(05).
001840     02  WKS-AUDIT-CRED OCCURS 9999 TIMES PIC 9(05).
001850     02  FILLER                    PIC X(04).
001860 01  WKS-AUDIT-TOPES.
001870     02  WKS-TOPE-ACUM             PIC S9(4) COMP VALUE ZERO.
001880     02  WKS-TOPE-FACT             PIC S9(4) COMP VALUE ZERO.
001890     02  WKS-TOPE-CRED             PIC S9(4) COMP VALUE ZERO.
001900     02  FILLER                    PIC X(04).
001910******************************************************************
001920*          L I N E A S   D E L   R E P O R T E
001930******************************************************************
001940 01  WKS-LINEA-ENCABEZADO1.
001950     02  FILLER                    PIC X(16) VALUE
001960         'A/R AGING REPORT'.
001970     02  FILLER                    PIC X(15) VALUE SPACES.
001980     02  FILLER                    PIC X(16) VALUE
001990         'REPORTING DATE: '.
002000*   AAAA-MM-DD CON GUIONES LITERALES, IGUAL AL FORMATO DE FECHA
002010*   QUE TRAE EL ARCHIVO DE PARTIDAS DEL MAYOR.
002020     02  ENC1-FECHA.
002030         03  ENC1-ANIO             PIC 9(04).
002040         03  FILLER                PIC X(01) VALUE '-'.
002050         03  ENC1-MES              PIC 9(02).
002060         03  FILLER                PIC X(01) VALUE '-'.
002070         03  ENC1-DIA              PIC 9(02).
002080     02  FILLER                    PIC X(76) VALUE SPACES.
002090
002100 01  WKS-LINEA-SUM-FACT.
002110     02  FILLER                    PIC X(24) VALUE
002120         'SUM OF INVOICE AMOUNTS: '.
002130     02  SFA-MONEDA                PIC X(04).
002140     02  SFA-TOTAL                 PIC ZZZ,ZZZ,ZZ9.99.
002150     02  FILLER                    PIC X(91) VALUE SPACES.
002160
002170 01  WKS-LINEA-SUM-CRED.
002180     02  FILLER                    PIC X(24) VALUE
002190         'SUM OF CREDIT AMOUNTS:  '.
002200     02  SCR-MONEDA                PIC X(04).
002210     02  SCR-TOTAL                 PIC ZZZ,ZZZ,ZZ9.99-.
002220     02  FILLER                    PIC X(90) VALUE SPACES.
002230
002240 01  WKS-LINEA-TITULO-CLUSTER.
002250     02  FILLER                    PIC X(15) VALUE 'CLUSTER'.
002260     02  FILLER                    PIC X(19) VALUE
002270         'INVOICE AMOUNT'.
002280     02  FILLER                    PIC X(13) VALUE 'INVOICE %'.
002290     02  FILLER                    PIC X(18) VALUE
002300         'CREDIT AMOUNT'.
002310     02  FILLER                    PIC X(9)  VALUE 'CREDIT %'.
002320     02  FILLER                    PIC X(59) VALUE SPACES.
002330
002340 01  WKS-LINEA-CLUSTER.
002350     02  CLU-ETIQUETA              PIC X(15).
002360     02  CLU-FACT-MONTO            PIC Z,ZZZ,ZZZ,ZZ9.99.
002370     02  FILLER                    PIC X(03) VALUE SPACES.
002380     02  CLU-FACT-PCT              PIC ZZ9.9999.
002390     02  FILLER                    PIC X(04) VALUE SPACES.
002400     02  CLU-CRED-MONTO            PIC Z,ZZZ,ZZZ,ZZ9.99-.
002410     02  FILLER                    PIC X(03) VALUE SPACES.
002420     02  CLU-CRED-PCT              PIC ZZ9.9999.
002430     02  FILLER                    PIC X(59) VALUE SPACES.
002440
002450 01  WKS-LINEA-AUDIT-TITULO.
002460     02  AUD-ETIQUETA              PIC X(24).
002470     02  AUD-CUERPO                PIC X(109).
002480
002490******************************************************************
002500 PROCEDURE DIVISION.
002510******************************************************************
002520*               S E C C I O N    P R I N C I P A L
002530******************************************************************
002540 000-MAIN SECTION.
002550     PERFORM 010-INICIO
002560     PERFORM 002-ACUMULA-DETALLE
002570     PERFORM 003-CALCULA-TOTALES
002580     PERFORM 004-CALCULA-PORCENTAJES
002590     PERFORM 005-ESCRIBE-RESUMEN
002600     PERFORM 006-ESCRIBE-AUDITORIA
002610     PERFORM 900-CIERRE
002620     STOP RUN.
002630 000-MAIN-E. EXIT.
002640
002650******************************************************************
002660*          A P E R T U R A   D E   A R C H I V O S
002670******************************************************************
002680 010-INICIO SECTION.
002690     ACCEPT PRM-FECHA-CORTE FROM SYSIN
002700     OPEN INPUT  DETALLE-ENT
002710     OPEN OUTPUT RESUMEN
002720     IF FS-DETALLE-ENT NOT = 0
002730        DISPLAY '>>> ERROR AL ABRIR DETALLE-ENT, STATUS: '
002740                FS-DETALLE-ENT UPON CONSOLE
002750        MOVE  91 TO RETURN-CODE
002760        STOP RUN
002770     END-IF
002780     IF FS-RESUMEN NOT = 0
002790        DISPLAY '>>> ERROR AL ABRIR RESUMEN, STATUS: '
002800                FS-RESUMEN UPON CONSOLE
002810        MOVE  91 TO RETURN-CODE
002820        STOP RUN
002830     END-IF.
002840 010-INICIO-E. EXIT.
002850
002860******************************************************************
002870*          A C U M U L A C I O N   P O R   R E N G L O N   ( R8 )
002880******************************************************************
002890 002-ACUMULA-DETALLE SECTION.
002900     PERFORM 021-LEE-DETALLE
002910     PERFORM 022-PROCESA-RENGLON UNTIL FIN-DETALLE.
002920 002-ACUMULA-DETALLE-E. EXIT.
002930
002940 021-LEE-DETALLE SECTION.
002950     READ DETALLE-ENT
002960         AT END
002970            MOVE 1 TO WKS-FIN-DETALLE
002980     END-READ
002990     IF NOT FIN-DETALLE
003000        ADD 1 TO WKS-RENGLON
003010     END-IF.
003020 021-LEE-DETALLE-E. EXIT.
003030
003040 022-PROCESA-RENGLON SECTION.
003050     IF DET-MONEDA NOT = SPACES
003060        MOVE DET-MONEDA TO WKS-MONEDA-RESUMEN
003070     END-IF
003080     IF DET-ACUMULATIVO = 'TRUE '
003090        PERFORM 025-AGREGA-AUDIT-ACUM
003100     END-IF
003110     IF DET-FACTURA = 'TRUE '
003120        PERFORM 023-ACUMULA-FACTURA
003130     END-IF
003140     IF DET-NOTA-CREDITO = 'TRUE '
003150        PERFORM 024-ACUMULA-CREDITO
003160     END-IF
003170     PERFORM 021-LEE-DETALLE.
003180 022-PROCESA-RENGLON-E. EXIT.
003190
003200 023-ACUMULA-FACTURA SECTION.
003210     PERFORM 030-LOCALIZA-CLUSTER
003220     ADD DET-IMPORTE TO WKS-CL-FACT-TOT (WKS-K)
003230     PERFORM 026-AGREGA-AUDIT-FACT.
003240 023-ACUMULA-FACTURA-E. EXIT.
003250
003260 024-ACUMULA-CREDITO SECTION.
003270     PERFORM 030-LOCALIZA-CLUSTER
003280     ADD DET-IMPORTE TO WKS-CL-CRED-TOT (WKS-K)
003290     PERFORM 027-AGREGA-AUDIT-CRED.
003300 024-ACUMULA-CREDITO-E. EXIT.
003310
003320 025-AGREGA-AUDIT-ACUM SECTION.
003330     ADD 1 TO WKS-TOPE-ACUM
003340     COMPUTE WKS-AUDIT-ACUM (WKS-TOPE-ACUM) = WKS-RENGLON + 1.
003350 025-AGREGA-AUDIT-ACUM-E. EXIT.
003360
003370 026-AGREGA-AUDIT-FACT SECTION.
003380     ADD 1 TO WKS-TOPE-FACT
003390     COMPUTE WKS-AUDIT-FACT (WKS-TOPE-FACT) = WKS-RENGLON + 1.
003400 026-AGREGA-AUDIT-FACT-E. EXIT.
003410
003420 027-AGREGA-AUDIT-CRED SECTION.
003430     ADD 1 TO WKS-TOPE-CRED
003440     COMPUTE WKS-AUDIT-CRED (WKS-TOPE-CRED) = WKS-RENGLON + 1.
003450 027-AGREGA-AUDIT-CRED-E. EXIT.
003460
003470******************************************************************
003480*          L O C A L I Z A   E L   S U B I N D I C E   D E L
003490*          C L U S T E R   D E L   R E N G L O N   A C T U A L
003500******************************************************************
003510 030-LOCALIZA-CLUSTER SECTION.
003520     MOVE 1 TO WKS-K
003530     PERFORM 031-COMPARA-CLUSTER UNTIL WKS-K > 4
003540             OR DET-CLUSTER = WKS-CLUSTER-ETQ (WKS-K).
003550 030-LOCALIZA-CLUSTER-E. EXIT.
003560
003570 031-COMPARA-CLUSTER SECTION.
003580     IF DET-CLUSTER NOT = WKS-CLUSTER-ETQ (WKS-K)
003590        ADD 1 TO WKS-K
003600     END-IF.
003610 031-COMPARA-CLUSTER-E. EXIT.
003620
003630******************************************************************
003640*          G R A N D E S   T O T A L E S   ( R9 )
003650******************************************************************
003660 003-CALCULA-TOTALES SECTION.
003670     MOVE ZERO TO WKS-GRAN-FACT-TOT
003680     MOVE ZERO TO WKS-GRAN-CRED-TOT
003690     PERFORM 032-SUMA-CLUSTER VARYING WKS-K FROM 1 BY 1
003700             UNTIL WKS-K > 4
003710     IF MODO-DIAGNOSTICO
003720        DISPLAY 'DBG GRAN TOTAL CRUDO: ' WKS-GRAN-TOTAL-R
003730                UPON CONSOLE
003740     END-IF.
003750 003-CALCULA-TOTALES-E. EXIT.
003760
003770 032-SUMA-CLUSTER SECTION.
003780     ADD WKS-CL-FACT-TOT (WKS-K) TO WKS-GRAN-FACT-TOT
003790     ADD WKS-CL-CRED-TOT (WKS-K) TO WKS-GRAN-CRED-TOT.
003800 032-SUMA-CLUSTER-E. EXIT.
003810
003820******************************************************************
003830*          P O R C E N T A J E S   P O R   C L U S T E R (R10/R11)
003840******************************************************************
003850 004-CALCULA-PORCENTAJES SECTION.
003860     PERFORM 040-PORCENTAJE-CLUSTER VARYING WKS-K FROM 1 BY 1
003870             UNTIL WKS-K > 4.
003880 004-CALCULA-PORCENTAJES-E. EXIT.
003890
003900 040-PORCENTAJE-CLUSTER SECTION.
003910     IF WKS-GRAN-FACT-TOT = 0
003920        MOVE ZERO TO WKS-CL-FACT-PCT (WKS-K)
003930     ELSE
003940        COMPUTE WKS-FRACCION ROUNDED =
003950                WKS-CL-FACT-TOT (WKS-K) / WKS-GRAN-FACT-TOT
003960        COMPUTE WKS-CL-FACT-PCT (WKS-K) ROUNDED =
003970                WKS-FRACCION * 100
003980     END-IF
003990     IF WKS-GRAN-CRED-TOT = 0
004000        MOVE ZERO TO WKS-CL-CRED-PCT (WKS-K)
004010     ELSE
004020        COMPUTE WKS-FRACCION ROUNDED =
004030                WKS-CL-CRED-TOT (WKS-K) / WKS-GRAN-CRED-TOT
004040        COMPUTE WKS-CL-CRED-PCT (WKS-K) ROUNDED =
004050                WKS-FRACCION * 100
004060     END-IF
004070     IF MODO-DIAGNOSTICO
004080        DISPLAY 'DBG CLUSTER ' WKS-K ' = '
004090                WKS-CLUSTER-BYTES (WKS-K) UPON CONSOLE
004100     END-IF.
004110 040-PORCENTAJE-CLUSTER-E. EXIT.
004120
004130******************************************************************
004140*          E S C R I T U R A   D E L   R E P O R T E
004150******************************************************************
004160 005-ESCRIBE-RESUMEN SECTION.
004170     MOVE PRMF-ANIO TO ENC1-ANIO
004180     MOVE PRMF-MES  TO ENC1-MES
004190     MOVE PRMF-DIA  TO ENC1-DIA
004200     WRITE REG-RESUMEN FROM WKS-LINEA-ENCABEZADO1
004210           AFTER ADVANCING TOP-OF-FORM
004220
004230     MOVE WKS-MONEDA-RESUMEN     TO SFA-MONEDA
004240     MOVE WKS-GRAN-FACT-TOT      TO SFA-TOTAL
004250     WRITE REG-RESUMEN FROM WKS-LINEA-SUM-FACT
004260           AFTER ADVANCING 2 LINES
004270
004280     MOVE WKS-MONEDA-RESUMEN     TO SCR-MONEDA
004290     MOVE WKS-GRAN-CRED-TOT      TO SCR-TOTAL
004300     WRITE REG-RESUMEN FROM WKS-LINEA-SUM-CRED
004310           AFTER ADVANCING 1 LINE
004320
004330     WRITE REG-RESUMEN FROM WKS-LINEA-TITULO-CLUSTER
004340           AFTER ADVANCING 2 LINES
004350
004360     PERFORM 050-ESCRIBE-CLUSTER VARYING WKS-K FROM 1 BY 1
004370             UNTIL WKS-K > 4.
004380 005-ESCRIBE-RESUMEN-E. EXIT.
004390
004400 050-ESCRIBE-CLUSTER SECTION.
004410     MOVE WKS-CLUSTER-ETQ  (WKS-K) TO CLU-ETIQUETA
004420     MOVE WKS-CL-FACT-TOT  (WKS-K) TO CLU-FACT-MONTO
004430     MOVE WKS-CL-FACT-PCT  (WKS-K) TO CLU-FACT-PCT
004440     MOVE WKS-CL-CRED-TOT  (WKS-K) TO CLU-CRED-MONTO
004450     MOVE WKS-CL-CRED-PCT  (WKS-K) TO CLU-CRED-PCT
004460     WRITE REG-RESUMEN FROM WKS-LINEA-CLUSTER
004470           AFTER ADVANCING 1 LINE.
004480 050-ESCRIBE-CLUSTER-E. EXIT.
004490
004500******************************************************************
004510*          L I S T A S   D E   A U D I T O R I A   ( R12 )
004520******************************************************************
004530 006-ESCRIBE-AUDITORIA SECTION.
004540     MOVE 'S' TO WKS-PRIMER-RENGLON-AUD
004550     MOVE 'CUMULATIVE ROW NUMBERS: ' TO AUD-ETIQUETA
004560     MOVE WKS-TOPE-ACUM                TO WKS-TOPE-AUDIT
004570     PERFORM 060-ARMA-RENGLON-AUDIT
004580     MOVE 'INVOICE ROW NUMBERS:    ' TO AUD-ETIQUETA
004590     MOVE WKS-TOPE-FACT                TO WKS-TOPE-AUDIT
004600     PERFORM 061-ARMA-RENGLON-FACT
004610     MOVE 'CREDIT ROW NUMBERS:     ' TO AUD-ETIQUETA
004620     MOVE WKS-TOPE-CRED                TO WKS-TOPE-AUDIT
004630     PERFORM 062-ARMA-RENGLON-CRED.
004640 006-ESCRIBE-AUDITORIA-E. EXIT.
004650
004660******************************************************************
004670*  10/08/2026 EDRD TCKT-31266 - ANTES ESTOS TRES ARMABAN UN SOLO
004680*  RENGLON Y EL PAR 063/064/065 TRUNCABA LA LISTA A 15 NUMEROS.
004690*  AHORA RECORREN TODA LA TABLA Y VAN ESCRIBIENDO UN RENGLON CADA
004700*  15 NUMEROS, ASI QUE LA LISTA COMPLETA SALE AUNQUE EL CORTE
004710*  TRAIGA MILES DE PARTIDAS.
004720******************************************************************
004730 060-ARMA-RENGLON-AUDIT SECTION.
004740     MOVE 1 TO WKS-COL
004750     MOVE SPACES TO AUD-CUERPO
004760     IF WKS-TOPE-AUDIT = 0
004770        PERFORM 066-ESCRIBE-RENGLON-AUDIT
004780     ELSE
004790        PERFORM 063-CONCATENA-ACUM VARYING WKS-K FROM 1 BY 1
004800                UNTIL WKS-K > WKS-TOPE-AUDIT
004810        IF WKS-COL > 1
004820           PERFORM 066-ESCRIBE-RENGLON-AUDIT
004830        END-IF
004840     END-IF.
004850 060-ARMA-RENGLON-AUDIT-E. EXIT.
004860
004870 061-ARMA-RENGLON-FACT SECTION.
004880     MOVE 1 TO WKS-COL
004890     MOVE SPACES TO AUD-CUERPO
004900     IF WKS-TOPE-AUDIT = 0
004910        PERFORM 066-ESCRIBE-RENGLON-AUDIT
004920     ELSE
004930        PERFORM 064-CONCATENA-FACT VARYING WKS-K FROM 1 BY 1
004940                UNTIL WKS-K > WKS-TOPE-AUDIT
004950        IF WKS-COL > 1
004960           PERFORM 066-ESCRIBE-RENGLON-AUDIT
004970        END-IF
004980     END-IF.
004990 061-ARMA-RENGLON-FACT-E. EXIT.
005000
005010 062-ARMA-RENGLON-CRED SECTION.
005020     MOVE 1 TO WKS-COL
005030     MOVE SPACES TO AUD-CUERPO
005040     IF WKS-TOPE-AUDIT = 0
005050        PERFORM 066-ESCRIBE-RENGLON-AUDIT
005060     ELSE
005070        PERFORM 065-CONCATENA-CRED VARYING WKS-K FROM 1 BY 1
005080                UNTIL WKS-K > WKS-TOPE-AUDIT
005090        IF WKS-COL > 1
005100           PERFORM 066-ESCRIBE-RENGLON-AUDIT
005110        END-IF
005120     END-IF.
005130 062-ARMA-RENGLON-CRED-E. EXIT.
005140
005150******************************************************************
005160*  ESTOS TRES ROMPEN LA LISTA DE NUMEROS EN GRUPOS DE 6 DIGITOS
005170*  MAS UN ESPACIO Y LOS VAN PEGANDO EN AUD-CUERPO SEGUN LA
005180*  POSICION WKS-COL.  AL LLENARSE LOS 15 CUPOS DEL RENGLON (109
005190*  CARACTERES) SE MANDA A ESCRIBIR Y SE EMPIEZA UN RENGLON NUEVO.
005200******************************************************************
005210 063-CONCATENA-ACUM SECTION.
005220     MOVE WKS-AUDIT-ACUM (WKS-K) TO
005230          AUD-CUERPO ((WKS-COL - 1) * 6 + 1 : 5)
005240     ADD 1 TO WKS-COL
005250     IF WKS-COL > 15
005260        PERFORM 066-ESCRIBE-RENGLON-AUDIT
005270        MOVE 1 TO WKS-COL
005280        MOVE SPACES TO AUD-CUERPO
005290     END-IF.
005300 063-CONCATENA-ACUM-E. EXIT.
005310
005320 064-CONCATENA-FACT SECTION.
005330     MOVE WKS-AUDIT-FACT (WKS-K) TO
005340          AUD-CUERPO ((WKS-COL - 1) * 6 + 1 : 5)
005350     ADD 1 TO WKS-COL
005360     IF WKS-COL > 15
005370        PERFORM 066-ESCRIBE-RENGLON-AUDIT
005380        MOVE 1 TO WKS-COL
005390        MOVE SPACES TO AUD-CUERPO
005400     END-IF.
005410 064-CONCATENA-FACT-E. EXIT.
005420
005430 065-CONCATENA-CRED SECTION.
005440     MOVE WKS-AUDIT-CRED (WKS-K) TO
005450          AUD-CUERPO ((WKS-COL - 1) * 6 + 1 : 5)
005460     ADD 1 TO WKS-COL
005470     IF WKS-COL > 15
005480        PERFORM 066-ESCRIBE-RENGLON-AUDIT
005490        MOVE 1 TO WKS-COL
005500        MOVE SPACES TO AUD-CUERPO
005510     END-IF.
005520 065-CONCATENA-CRED-E. EXIT.
005530
005540******************************************************************
005550*  ESCRIBE UN RENGLON DE LA LISTA DE AUDITORIA.  EL PRIMERO QUE
005560*  SALE EN TODO EL BLOQUE (CUMULATIVE/INVOICE/CREDIT) DEJA EL
005570*  DOBLE SALTO QUE SEPARA LA AUDITORIA DE LA TABLA DE CLUSTERS;
005580*  DE AHI EN ADELANTE, INCLUYENDO CONTINUACIONES, SALTA 1 SOLA
005590*  LINEA Y EL ROTULO SE DEJA EN BLANCO PARA NO REPETIRLO.
005600******************************************************************
005610 066-ESCRIBE-RENGLON-AUDIT SECTION.
005620     IF WKS-PRIMER-RENGLON-AUD = 'S'
005630        WRITE REG-RESUMEN FROM WKS-LINEA-AUDIT-TITULO
005640              AFTER ADVANCING 2 LINES
005650        MOVE 'N' TO WKS-PRIMER-RENGLON-AUD
005660     ELSE
005670        WRITE REG-RESUMEN FROM WKS-LINEA-AUDIT-TITULO
005680              AFTER ADVANCING 1 LINE
005690     END-IF
005700     MOVE SPACES TO AUD-ETIQUETA.
005710 066-ESCRIBE-RENGLON-AUDIT-E. EXIT.
005720
005730******************************************************************
005740*          C I E R R E   D E   A R C H I V O S
005750******************************************************************
005760 900-CIERRE SECTION.
005770     CLOSE DETALLE-ENT RESUMEN.
005780 900-CIERRE-E. EXIT.
