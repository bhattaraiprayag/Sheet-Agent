000100******************************************************************
000110*              C O P Y   A S P D E T 1                           *
000120*------------------------------------------------------------------
000130*  LAYOUT DEL ARCHIVO DETALLE (PROCESADO) QUE ESCRIBE ASP1000 Y
000140*  QUE LEE ASP2000.  ES EL ECO DE LA PARTIDA DE ENTRADA MAS LAS
000150*  COLUMNAS DERIVADAS DE CLASIFICACION, VENCIMIENTO Y CLUSTER.
000160*------------------------------------------------------------------
000170*  2025-06-02 EDRD  TCKT-31190  VERSION INICIAL DEL COPY
000180*  2025-06-11 EDRD  TCKT-31255  SE AGREGA DET-VENCIMIENTO CON
000190*                                SIGNO PARA AUDITORIA DE MORA
000200******************************************************************
000210 01  DET-DETALLE.
000220*----------------------->  ECO DE LA PARTIDA ORIGINAL
000230     02  DET-ASIGNACION            PIC X(30).
000240     02  DET-TIPO-DOC              PIC X(04).
000250     02  DET-FECHA-CONTAB          PIC X(10).
000260     02  DET-FECHA-VENCE-ORIG      PIC X(10).
000270     02  DET-IMPORTE               PIC S9(11)V99.
000280     02  DET-IMPORTE-FLAG          PIC X(01).
000290     02  DET-MONEDA                PIC X(03).
000300*----------------------->  COLUMNAS DERIVADAS
000310*   'TRUE '/'FALSE'/ESPACIOS
000320     02  DET-ACUMULATIVO           PIC X(05).
000330     02  DET-FACTURA               PIC X(05).
000340     02  DET-NOTA-CREDITO          PIC X(05).
000350*   FECHA DE VENCIMIENTO REESCRITA (O ESPACIOS SI NO SE PUDO LEER)
000360     02  DET-FECHA-VENCE           PIC X(10).
000370*   DIAS DE VENCIMIENTO CON SIGNO, -6 = CENTINELA
000380     02  DET-VENCIMIENTO           PIC X(06).
000390*   "Not mature","1-30 days","31-60 days",">60 days" O ESPACIOS
000400     02  DET-CLUSTER               PIC X(12).
000410     02  FILLER                    PIC X(06).
