000100******************************************************************
000110*              C O P Y   A S P P A R 1                           *
000120*------------------------------------------------------------------
000130*  LAYOUT DEL ARCHIVO DE PARTIDAS ABIERTAS (OPOS) EXPORTADO POR
000140*  EL MAYOR GENERAL.  UN REGISTRO POR RENGLON DE FACTURA, NOTA DE
000150*  CREDITO O SUBTOTAL DE CORTE.  NO TIENE LLAVE, SE PROCESA EN EL
000160*  ORDEN EN QUE VIENE EN EL ARCHIVO (ORDEN DE MAYOR).
000170*------------------------------------------------------------------
000180*  2025-06-02 EDRD  TCKT-31190  VERSION INICIAL DEL COPY
000190*  2025-06-09 EDRD  TCKT-31204  SE AGREGA PAR-FECHA-VENCE-R PARA
000200*                                PODER DESCOMPONER EL VENCIMIENTO
000210******************************************************************
000220 01  PAR-PARTIDA.
000230*----------------------->  ZUORDNUNG / ASIGNACION DEL RENGLON
000240     02  PAR-ASIGNACION            PIC X(30).
000250*----------------------->  BELEGART  / TIPO DE DOCUMENTO
000260     02  PAR-TIPO-DOC              PIC X(04).
000270*----------------------->  FECHA DE CONTABILIZACION AAAA-MM-DD
000280     02  PAR-FECHA-CONTAB          PIC X(10).
000290*----------------------->  FECHA DE VENCIMIENTO NETO AAAA-MM-DD
000300     02  PAR-FECHA-VENCE           PIC X(10).
000310*----------------------->  IMPORTE EN MONEDA LOCAL (+FACTURA/-NC)
000320     02  PAR-IMPORTE               PIC S9(11)V99.
000330*----------------------->  'Y' SI TRAE IMPORTE, 'N' SI VIENE VACIO
000340     02  PAR-IMPORTE-FLAG          PIC X(01).
000350*----------------------->  MONEDA ISO (EUR, USD, GTQ...)
000360     02  PAR-MONEDA                PIC X(03).
000370     02  FILLER                    PIC X(09).
000380*------------------------------------------------------------------
000390*  REDEFINE DE LA FECHA DE VENCIMIENTO PARA PODER SEPARAR
000400*  ANIO / MES / DIA SIN TOCAR LOS GUIONES DEL FORMATO AAAA-MM-DD
000410*------------------------------------------------------------------
000420 01  PAR-FECHA-VENCE-R  REDEFINES  PAR-PARTIDA.
000430     02  FILLER                    PIC X(44).
000440     02  PARV-ANIO                 PIC 9(04).
000450     02  FILLER                    PIC X(01).
000460     02  PARV-MES                  PIC 9(02).
000470     02  FILLER                    PIC X(01).
000480     02  PARV-DIA                  PIC 9(02).
000490     02  FILLER                    PIC X(26).
