000100******************************************************************
000110* FECHA       : 15/03/1989                                       *
000120* PROGRAMADOR : MIGUEL ANGEL SOLIS VDA (MASV)                    *
000130* APLICACION  : CARTERA / CUENTAS POR COBRAR                     *
000140* PROGRAMA    : ASP1000                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : LEE EL ARCHIVO DE PARTIDAS ABIERTAS (OPOS) QUE   *
000170*             : EXPORTA EL MAYOR GENERAL, LOCALIZA EL CORTE DE   *
000180*             : MAYOR, CLASIFICA CADA RENGLON EN ACUMULATIVO,    *
000190*             : FACTURA O NOTA DE CREDITO, CALCULA SU VENCIMIENTO*
000200*             : Y SU CLUSTER DE ANTIGUEDAD, Y ESCRIBE EL ARCHIVO *
000210*             : DETALLE QUE CONSUME ASP2000.                    *
000220* ARCHIVOS    : PARTIDAS=E, DETALLE=S                            *
000230* PROGRAMA(S) : ASP2000                                          *
000240* INSTALADO   : 15/03/1989                                       *
000250* BPM/RATIONAL: 31190                                            *
000260* NOMBRE      : MOTOR DE ANTIGUEDAD DE SALDOS - CARTERA          *
000270******************************************************************
000280*                    B I T A C O R A   D E   C A M B I O S       *
000290******************************************************************
000300* 15/03/1989 MASV TCKT-00512 VERSION INICIAL. CORRIA CONTRA EL   *
000310*                  LISTADO IMPRESO DE SALDOS DE CARTERA.         *31190
000320* 02/09/1990 MASV TCKT-00688 SE AGREGA LA REGLA DE RENGLON       *
000330*                  ACUMULATIVO (SUBTOTAL) POR SUMA CORRIENTE.    *
000340* 14/01/1992 RCHV TCKT-01204 SE SEPARA FACTURA DE NOTA DE        *
000350*                  CREDITO; ANTES SOLO SE MANEJABA UN SIGNO.     *
000360* 30/06/1993 RCHV TCKT-01530 CLUSTERS DE MORA A 30/60 DIAS PARA  *
000370*                  CUADRAR CONTRA EL REPORTE DE AUDITORIA.       *
000380* 11/11/1994 MASV TCKT-01822 SE AGREGA EL CENTINELA -6 CUANDO EL *
000390*                  RENGLON ACTIVO NO ES FACTURA NI NOTA CREDITO. *
000400* 03/05/1996 JLPR TCKT-02290 CAMBIO DE IMPRESORA A ARCHIVO       *
000410*                  DETALLE EN DISCO, YA NO SE IMPRIME DIRECTO.   *
000420* 14/11/1998 JLPR TCKT-04021 AJUSTE Y2K: FECHAS A 4 DIGITOS DE   *
000430*                  ANIO EN TODAS LAS TABLAS DE TRABAJO.          *
000440* 05/01/1999 JLPR TCKT-04055 VALIDACION DE CORTE DE SIGLO EN LA  *
000450*                  RUTINA DE DIAS TRANSCURRIDOS.                 *
000460* 22/08/2001 JLPR TCKT-05130 SE AGREGA SWITCH DE DIAGNOSTICO     *
000470*                  (UPSI-0) PARA CORRIDAS DE PRUEBA EN CARTERA.  *
000480* 09/02/2004 EDRD TCKT-07740 MIGRACION DEL COMPARADOR DE CADENAS *
000490*                  A REFERENCE MODIFICATION (ANTES ERA UNSTRING).*
000500* 17/07/2008 EDRD TCKT-11005 SE AGREGA TOPE DE 9999 PARTIDAS Y   *
000510*                  MENSAJE DE ABORTO SI EL MAYOR TRAE MAS.       *
000520* 21/03/2013 EDRD TCKT-15980 REVISION DE LA REGLA DE TOLERANCIA  *
000530*                  DE CENTAVOS EN EL RENGLON ACUMULATIVO.        *
000540* 06/09/2017 EDRD TCKT-21140 SE ESTANDARIZA EL FORMATO DE FECHA  *
000550*                  DE ENTRADA A AAAA-MM-DD (ANTES DD/MM/AAAA).   *
000560* 02/06/2025 EDRD TCKT-31190 EL MAYOR GENERAL AHORA EXPORTA EN   *
000570*                  ALEMAN (ZUORDNUNG/BELEGART/HAUPTBUCHKONTO).   *31190
000580*                  SE REESCRIBE LA DETECCION DEL CORTE Y DE LOS  *31190
000590*                  RENGLONES ACUMULATIVOS SOBRE ESAS PALABRAS.   *31190
000600* 09/06/2025 EDRD TCKT-31204 SE AGREGA EL COPY ASPPAR1 CON EL    *31204
000610*                  REDEFINE DE LA FECHA DE VENCIMIENTO.          *31204
000620* 12/06/2025 EDRD TCKT-31255 SE PROTEGE 032-MARCA-INACTIVOS      *31255
000630*                  CUANDO EL MAYOR NO TRAE RENGLON DE CORTE.     *31255
000640******************************************************************
000650 IDENTIFICATION DIVISION.
000660 PROGRAM-ID.     ASP1000.
000670 AUTHOR.         MIGUEL ANGEL SOLIS VDA.
000680 INSTALLATION.   CARTERA - CUENTAS POR COBRAR.
000690 DATE-WRITTEN.   15/03/1989.
000700 DATE-COMPILED.
000710 SECURITY.       USO INTERNO - AREA DE CARTERA.
000720
000730 ENVIRONMENT DIVISION.
000740 CONFIGURATION SECTION.
000750 SPECIAL-NAMES.
000760     UPSI-0 IS SW-DIAGNOSTICO ON  STATUS IS MODO-DIAGNOSTICO
000770                              OFF STATUS IS MODO-NORMAL.
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800******************************************************************
000810*              A R C H I V O S   D E   E N T R A D A
000820******************************************************************
000830     SELECT PARTIDAS  ASSIGN   TO PARTIDAS
000840            ORGANIZATION     IS LINE SEQUENTIAL
000850            FILE STATUS      IS FS-PARTIDAS.
000860******************************************************************
000870*              A R C H I V O S   D E   S A L I D A
000880******************************************************************
000890     SELECT DETALLE   ASSIGN   TO DETALLE
000900            ORGANIZATION     IS LINE SEQUENTIAL
000910            FILE STATUS      IS FS-DETALLE.
000920
000930 DATA DIVISION.
000940 FILE SECTION.
000950*1 -->PARTIDAS ABIERTAS DEL MAYOR GENERAL (OPOS)
000960 FD  PARTIDAS.
000970     COPY ASPPAR1.
000980*2 -->DETALLE PROCESADO PARA ASP2000
000990 FD  DETALLE.
001000     COPY ASPDET1.
001010
001020 WORKING-STORAGE SECTION.
001030******************************************************************
001040*              P A R A M E T R O   D E   C O R R I D A
001050******************************************************************
001060     COPY ASPPRM1.
001070******************************************************************
001080*           RECURSOS RUTINAS DE FILE STATUS
001090******************************************************************
001100 01  WKS-FS-STATUS.
001110     02  FS-PARTIDAS               PIC 9(02) VALUE ZEROES.
001120     02  FS-DETALLE                PIC 9(02) VALUE ZEROES.
001130     02  FILLER                    PIC X(04).
001140******************************************************************
001150*           BANDERAS DE FIN DE ARCHIVO
001160******************************************************************
001170 01  WKS-FLAGS.
001180     02  WKS-FIN-PARTIDAS          PIC 9(01) VALUE ZEROES.
001190         88  FIN-PARTIDAS                     VALUE 1.
001200     02  FILLER                    PIC X(04).
001210******************************************************************
001220*              C O N T A D O R E S   Y   S U B I N D I C E S
001230******************************************************************
001240 01  WKS-CONTADORES.
001250     02  WKS-TOTAL-PARTIDAS        PIC S9(4) COMP VALUE ZERO.
001260     02  WKS-CORTE-IDX             PIC S9(4) COMP VALUE ZERO.
001270     02  WKS-I                     PIC S9(4) COMP VALUE ZERO.
001280     02  WKS-J                     PIC S9(4) COMP VALUE ZERO.
001290     02  WKS-ESCRITOS              PIC S9(4) COMP VALUE ZERO.
001300     02  FILLER                    PIC X(04).
001310******************************************************************
001320*              T A B L A   D E   P A R T I D A S   L E I D A S
001330*  SE CARGA COMPLETA EN EL PASO 0 PARA PODER LOCALIZAR EL CORTE
001340*  ANTES DE CLASIFICAR NINGUN RENGLON (VER 030-BUSCA-CORTE).
001350*  CARTERA AUTORIZO UN TOPE DE 9999 PARTIDAS POR CORRIDA; SI EL
001360*  MAYOR TRAE MAS EL JOB ABORTA (VER 022-GUARDA-PARTIDA).
001370******************************************************************
001380 01  WKS-TABLA-PARTIDAS.
001390     02  WKS-PARTIDA-TAB OCCURS 9999 TIMES.
001400         03  WKS-TAB-ASIGNACION    PIC X(30).
001410         03  WKS-TAB-TIPO-DOC      PIC X(04).
001420         03  WKS-TAB-FECHA-CONTAB  PIC X(10).
001430         03  WKS-TAB-FECHA-VENCE   PIC X(10).
001440         03  WKS-TAB-VENCE-ANIO    PIC 9(04).
001450         03  WKS-TAB-VENCE-MES     PIC 9(02).
001460         03  WKS-TAB-VENCE-DIA     PIC 9(02).
001470         03  WKS-TAB-IMPORTE       PIC S9(11)V99.
001480         03  WKS-TAB-IMPORTE-FLAG  PIC X(01).
001490         03  WKS-TAB-MONEDA        PIC X(03).
001500         03  WKS-TAB-ACTIVO        PIC X(01).
001510             88  TAB-ACTIVO                  VALUE 'S'.
001520             88  TAB-INACTIVO                VALUE 'N'.
001530         03  FILLER                PIC X(05).
001540******************************************************************
001550*           SUMA CORRIENTE Y CLASIFICACION DEL RENGLON
001560******************************************************************
001570 01  WKS-CLASIFICACION.
001580     02  WKS-SUMA-CORRIENTE        PIC S9(11)V99 VALUE ZERO.
001590     02  WKS-DIFERENCIA            PIC S9(11)V99 VALUE ZERO.
001600     02  WKS-SW-ACUM               PIC X(01) VALUE 'N'.
001610     02  WKS-SW-FACT               PIC X(01) VALUE 'N'.
001620     02  WKS-SW-CRED               PIC X(01) VALUE 'N'.
001630     02  WKS-VENCIMIENTO-NUM       PIC S9(5) COMP VALUE ZERO.
001640     02  WKS-VENCIMIENTO-EDIT      PIC +9(5).
001650     02  WKS-CLUSTER-TXT           PIC X(12) VALUE SPACES.
001660     02  FILLER                    PIC X(04).
001670******************************************************************
001680*      COMPARADOR DE SUBCADENAS DE PAR-ASIGNACION
001690*  (NO HAY VERBO NATIVO "CONTIENE" EN ESTE COMPILADOR; SE BARRE
001700*  LA ASIGNACION POSICION POR POSICION CON REFERENCE MODIFICATION)
001710******************************************************************
001720 01  WKS-COMPARADOR.
001730     02  WKS-MARCA-TEXTO           PIC X(20) VALUE SPACES.
001740     02  WKS-MARCA-LARGO           PIC S9(4) COMP VALUE ZERO.
001750     02  WKS-MARCA-TOPE            PIC S9(4) COMP VALUE ZERO.
001760     02  WKS-MARCA-SW              PIC X(01) VALUE 'N'.
001770     02  FILLER                    PIC X(04).
001780******************************************************************
001790*         R U T I N A   D E   F E C H A S
001800*  DESCOMPONE UNA FECHA AAAA/MM/DD EN NUMERO ABSOLUTO DE DIAS.
001810*  EL COMPILADOR DE ESTE SHOP NO TRAE FUNCION DE FECHAS, ASI QUE
001820*  SE ARMA LA TABLA DE DIAS ACUMULADOS POR MES A MANO, IGUAL QUE
001830*  SE HACIA EN LA RUTINA DE FIN DE MES DE CIERRES1.
001840******************************************************************
001850 01  WKS-DIAS-ACUM-LIT.
001860     02  FILLER                    PIC 9(03) VALUE 000.
001870     02  FILLER                    PIC 9(03) VALUE 031.
001880     02  FILLER                    PIC 9(03) VALUE 059.
001890     02  FILLER                    PIC 9(03) VALUE 090.
001900     02  FILLER                    PIC 9(03) VALUE 120.
001910     02  FILLER                    PIC 9(03) VALUE 151.
001920     02  FILLER                    PIC 9(03) VALUE 181.
001930     02  FILLER                    PIC 9(03) VALUE 212.
001940     02  FILLER                    PIC 9(03) VALUE 243.
001950     02  FILLER                    PIC 9(03) VALUE 273.
001960     02  FILLER                    PIC 9(03) VALUE 304.
001970     02  FILLER                    PIC 9(03) VALUE 334.
001980 01  WKS-DIAS-ACUM-TABLA REDEFINES WKS-DIAS-ACUM-LIT.
001990     02  WKS-DIAS-ACUM-MES         PIC 9(03) OCCURS 12 TIMES.
002000
002010 01  WKS-FECHA-CALCULO.
002020     02  FEC-ANIO                  PIC 9(04) VALUE ZERO.
002030     02  FEC-MES                   PIC 9(02) VALUE ZERO.
002040     02  FEC-DIA                   PIC 9(02) VALUE ZERO.
002050*  VISTA COMPACTA DE LA FECHA EN CURSO PARA EL DESPLIEGUE DE
002060*  DIAGNOSTICO DE 090-FECHA-A-DIAS (UPSI-0 ENCENDIDO).
002070 01  WKS-FECHA-COMPACTA REDEFINES WKS-FECHA-CALCULO.
002080     02  FEC-FECHA-8               PIC 9(08).
002090
002100 01  WKS-BISIESTO-SW               PIC X(01) VALUE 'N'.
002110     88  BISIESTO-SI                         VALUE 'S'.
002120     88  BISIESTO-NO                         VALUE 'N'.
002130
002140 01  WKS-DIAS-TRABAJO.
002150     02  WKS-ANIO-PREV             PIC S9(9) COMP VALUE ZERO.
002160     02  WKS-DIV4                  PIC S9(9) COMP VALUE ZERO.
002170     02  WKS-DIV100                PIC S9(9) COMP VALUE ZERO.
002180     02  WKS-DIV400                PIC S9(9) COMP VALUE ZERO.
002190     02  WKS-RES4                  PIC S9(4) COMP VALUE ZERO.
002200     02  WKS-RES100                PIC S9(4) COMP VALUE ZERO.
002210     02  WKS-RES400                PIC S9(4) COMP VALUE ZERO.
002220     02  WKS-DIAS-ABS              PIC S9(9) COMP VALUE ZERO.
002230     02  WKS-DIAS-CORTE            PIC S9(9) COMP VALUE ZERO.
002240     02  WKS-DIAS-VENCE            PIC S9(9) COMP VALUE ZERO.
002250     02  FILLER                    PIC X(04).
002260******************************************************************
002270*         M A S C A R A   D E   E S T A D I S T I C A S
002280******************************************************************
002290 01  WKS-MASCARA                   PIC Z,ZZZ,ZZ9 VALUE ZEROES.
002300*   VISTA CRUDA DE LOS 9 BYTES DE LA MASCARA PARA LA CORRIDA DE
002310*   DIAGNOSTICO (UPSI-0), CUANDO EL AREA DE CARTERA QUIERE VER
002320*   EL EDITADO SIN EL EFECTO DE LA COMA Y LOS CEROS SUPRIMIDOS.
002330 01  WKS-MASCARA-DIAG REDEFINES WKS-MASCARA PIC X(09).
002340
002350******************************************************************
002360 PROCEDURE DIVISION.
002370******************************************************************
002380*          S E C C I O N    P R I N C I P A L
002390******************************************************************
002400 000-MAIN SECTION.
002410     PERFORM 010-INICIO
002420     PERFORM 020-CARGA-PARTIDAS
002430     PERFORM 030-BUSCA-CORTE
002440     PERFORM 032-MARCA-INACTIVOS
002450     PERFORM 040-PROCESA-PARTIDAS VARYING WKS-I FROM 1 BY 1
002460             UNTIL WKS-I > WKS-TOTAL-PARTIDAS
002470     PERFORM 098-ESTADISTICAS
002480     PERFORM 900-CIERRE
002490     STOP RUN.
002500 000-MAIN-E. EXIT.
002510
002520******************************************************************
002530*     A P E R T U R A   Y   F E C H A   D E   C O R T E
002540******************************************************************
002550 010-INICIO SECTION.
002560     ACCEPT PRM-FECHA-CORTE FROM SYSIN
002570     MOVE   PRMF-ANIO       TO FEC-ANIO
002580     MOVE   PRMF-MES        TO FEC-MES
002590     MOVE   PRMF-DIA        TO FEC-DIA
002600     PERFORM 090-FECHA-A-DIAS
002610     MOVE   WKS-DIAS-ABS    TO WKS-DIAS-CORTE
002620
002630     OPEN INPUT  PARTIDAS
002640     OPEN OUTPUT DETALLE
002650
002660     IF FS-PARTIDAS NOT = 0
002670        DISPLAY '>>> ERROR AL ABRIR PARTIDAS, STATUS: '
002680                FS-PARTIDAS UPON CONSOLE
002690        MOVE  91 TO RETURN-CODE
002700        STOP RUN
002710     END-IF
002720     IF FS-DETALLE NOT = 0
002730        DISPLAY '>>> ERROR AL ABRIR DETALLE, STATUS: '
002740                FS-DETALLE UPON CONSOLE
002750        MOVE  91 TO RETURN-CODE
002760        STOP RUN
002770     END-IF.
002780 010-INICIO-E. EXIT.
002790
002800******************************************************************
002810*     C A R G A   D E   P A R T I D A S   A   T A B L A
002820******************************************************************
002830 020-CARGA-PARTIDAS SECTION.
002840     PERFORM 021-LEE-PARTIDA
002850     PERFORM 022-GUARDA-PARTIDA UNTIL FIN-PARTIDAS.
002860 020-CARGA-PARTIDAS-E. EXIT.
002870
002880 021-LEE-PARTIDA SECTION.
002890     READ PARTIDAS
002900        AT END
002910           MOVE 1 TO WKS-FIN-PARTIDAS
002920     END-READ.
002930 021-LEE-PARTIDA-E. EXIT.
002940
002950 022-GUARDA-PARTIDA SECTION.
002960     IF WKS-TOTAL-PARTIDAS >= 9999
002970        DISPLAY '>>> EL MAYOR TRAE MAS DE 9999 PARTIDAS <<<'
002980                UPON CONSOLE
002990        MOVE  92 TO RETURN-CODE
003000        PERFORM 900-CIERRE
003010        STOP RUN
003020     END-IF
003030     ADD 1 TO WKS-TOTAL-PARTIDAS
003040     MOVE PAR-ASIGNACION    TO WKS-TAB-ASIGNACION
003050                               (WKS-TOTAL-PARTIDAS)
003060     MOVE PAR-TIPO-DOC      TO WKS-TAB-TIPO-DOC
003070                               (WKS-TOTAL-PARTIDAS)
003080     MOVE PAR-FECHA-CONTAB  TO WKS-TAB-FECHA-CONTAB
003090                               (WKS-TOTAL-PARTIDAS)
003100     MOVE PAR-FECHA-VENCE   TO WKS-TAB-FECHA-VENCE
003110                               (WKS-TOTAL-PARTIDAS)
003120     MOVE PAR-IMPORTE       TO WKS-TAB-IMPORTE
003130                               (WKS-TOTAL-PARTIDAS)
003140     MOVE PAR-IMPORTE-FLAG  TO WKS-TAB-IMPORTE-FLAG
003150                               (WKS-TOTAL-PARTIDAS)
003160     MOVE PAR-MONEDA        TO WKS-TAB-MONEDA
003170                               (WKS-TOTAL-PARTIDAS)
003180     MOVE 'S'               TO WKS-TAB-ACTIVO
003190                               (WKS-TOTAL-PARTIDAS)
003200     IF PAR-FECHA-VENCE NOT = SPACES
003210        MOVE PARV-ANIO TO WKS-TAB-VENCE-ANIO (WKS-TOTAL-PARTIDAS)
003220        MOVE PARV-MES  TO WKS-TAB-VENCE-MES  (WKS-TOTAL-PARTIDAS)
003230        MOVE PARV-DIA  TO WKS-TAB-VENCE-DIA  (WKS-TOTAL-PARTIDAS)
003240     ELSE
003250        MOVE ZERO TO WKS-TAB-VENCE-ANIO (WKS-TOTAL-PARTIDAS)
003260        MOVE ZERO TO WKS-TAB-VENCE-MES  (WKS-TOTAL-PARTIDAS)
003270        MOVE ZERO TO WKS-TAB-VENCE-DIA  (WKS-TOTAL-PARTIDAS)
003280     END-IF
003290     PERFORM 021-LEE-PARTIDA.
003300 022-GUARDA-PARTIDA-E. EXIT.
003310
003320******************************************************************
003330*          P A S O   0  -  L O C A L I Z A   E L   C O R T E
003340*  R1: EL PRIMER RENGLON CUYA ASIGNACION CONTENGA LA PALABRA
003350*  "Hauptbuchkonto" MARCA EL INICIO DE LA SECCION DEL MAYOR.
003360******************************************************************
003370 030-BUSCA-CORTE SECTION.
003380     MOVE ZERO TO WKS-CORTE-IDX
003390     MOVE 1    TO WKS-I
003400     PERFORM 031-BUSCA-CORTE-PASO UNTIL WKS-I > WKS-TOTAL-PARTIDAS
003410                                      OR WKS-CORTE-IDX > 0.
003420 030-BUSCA-CORTE-E. EXIT.
003430
003440 031-BUSCA-CORTE-PASO SECTION.
003450     MOVE 'Hauptbuchkonto' TO WKS-MARCA-TEXTO
003460     MOVE 14               TO WKS-MARCA-LARGO
003470     PERFORM 095-ASIG-CONTIENE
003480     IF WKS-MARCA-SW = 'S'
003490        MOVE WKS-I TO WKS-CORTE-IDX
003500     ELSE
003510        ADD 1 TO WKS-I
003520     END-IF.
003530 031-BUSCA-CORTE-PASO-E. EXIT.
003540
003550 032-MARCA-INACTIVOS SECTION.
003560*   SI NO APARECIO NINGUN RENGLON DE CORTE, TODAS LAS PARTIDAS
003570*   QUEDAN ACTIVAS Y NO HAY NADA QUE MARCAR (WKS-CORTE-IDX = 0
003580*   NO ES UN SUBINDICE VALIDO DE LA TABLA).
003590     IF WKS-CORTE-IDX > 0
003600        PERFORM 033-MARCA-INACTIVO VARYING WKS-I
003610                FROM WKS-CORTE-IDX BY 1
003620                UNTIL WKS-I > WKS-TOTAL-PARTIDAS
003630     END-IF.
003640 032-MARCA-INACTIVOS-E. EXIT.
003650
003660 033-MARCA-INACTIVO SECTION.
003670     MOVE 'N' TO WKS-TAB-ACTIVO (WKS-I).
003680 033-MARCA-INACTIVO-E. EXIT.
003690
003700******************************************************************
003710*          P A S O   1  -  P R O C E S A   C A D A   R E N G L O N
003720******************************************************************
003730 040-PROCESA-PARTIDAS SECTION.
003740     IF MODO-DIAGNOSTICO
003750        DISPLAY 'DBG RENGLON ' WKS-I ' SUMA=' WKS-SUMA-CORRIENTE
003760                UPON CONSOLE
003770     END-IF
003780     IF TAB-INACTIVO (WKS-I)
003790        PERFORM 045-DETALLE-INACTIVO
003800     ELSE
003810        PERFORM 050-CLASIF-ACUMULATIVO
003820        PERFORM 060-CLASIF-FACTURA-NC
003830        PERFORM 070-CALCULA-VENCIMIENTO
003840        PERFORM 075-ASIGNA-CLUSTER
003850        PERFORM 080-ESCRIBE-DETALLE
003860     END-IF.
003870 040-PROCESA-PARTIDAS-E. EXIT.
003880
003890 045-DETALLE-INACTIVO SECTION.
003900     MOVE WKS-TAB-ASIGNACION   (WKS-I) TO DET-ASIGNACION
003910     MOVE WKS-TAB-TIPO-DOC     (WKS-I) TO DET-TIPO-DOC
003920     MOVE WKS-TAB-FECHA-CONTAB (WKS-I) TO DET-FECHA-CONTAB
003930     MOVE WKS-TAB-FECHA-VENCE  (WKS-I) TO DET-FECHA-VENCE-ORIG
003940     MOVE WKS-TAB-IMPORTE      (WKS-I) TO DET-IMPORTE
003950     MOVE WKS-TAB-IMPORTE-FLAG (WKS-I) TO DET-IMPORTE-FLAG
003960     MOVE WKS-TAB-MONEDA       (WKS-I) TO DET-MONEDA
003970     MOVE SPACES TO DET-ACUMULATIVO
003980     MOVE SPACES TO DET-FACTURA
003990     MOVE SPACES TO DET-NOTA-CREDITO
004000     MOVE SPACES TO DET-FECHA-VENCE
004010     MOVE SPACES TO DET-VENCIMIENTO
004020     MOVE SPACES TO DET-CLUSTER
004030     PERFORM 085-GRABA-DETALLE.
004040 045-DETALLE-INACTIVO-E. EXIT.
004050
004060******************************************************************
004070*          R2 - R E N G L O N   A C U M U L A T I V O
004080******************************************************************
004090 050-CLASIF-ACUMULATIVO SECTION.
004100     MOVE 'N' TO WKS-SW-ACUM
004110     IF WKS-TAB-IMPORTE-FLAG (WKS-I) = 'Y'
004120        AND WKS-TAB-FECHA-VENCE (WKS-I) = SPACES
004130        COMPUTE WKS-DIFERENCIA = WKS-TAB-IMPORTE (WKS-I) -
004140                                  WKS-SUMA-CORRIENTE
004150        IF WKS-DIFERENCIA < 0
004160           COMPUTE WKS-DIFERENCIA = WKS-DIFERENCIA * -1
004170        END-IF
004180        IF WKS-DIFERENCIA < 0.01 AND WKS-SUMA-CORRIENTE NOT = 0
004190           PERFORM 051-BUSCA-MARCA-ACUM
004200           IF WKS-MARCA-SW = 'S'
004210              MOVE 'S' TO WKS-SW-ACUM
004220           END-IF
004230        END-IF
004240     END-IF
004250     IF WKS-SW-ACUM = 'S'
004260        MOVE ZERO TO WKS-SUMA-CORRIENTE
004270     ELSE
004280        IF WKS-TAB-IMPORTE-FLAG (WKS-I) = 'Y'
004290           ADD WKS-TAB-IMPORTE (WKS-I) TO WKS-SUMA-CORRIENTE
004300        END-IF
004310     END-IF.
004320 050-CLASIF-ACUMULATIVO-E. EXIT.
004330
004340 051-BUSCA-MARCA-ACUM SECTION.
004350     MOVE 'Debitor'          TO WKS-MARCA-TEXTO
004360     MOVE 7                  TO WKS-MARCA-LARGO
004370     PERFORM 095-ASIG-CONTIENE
004380     IF WKS-MARCA-SW NOT = 'S'
004390        MOVE 'Hauptbuch'     TO WKS-MARCA-TEXTO
004400        MOVE 9               TO WKS-MARCA-LARGO
004410        PERFORM 095-ASIG-CONTIENE
004420     END-IF
004430     IF WKS-MARCA-SW NOT = 'S'
004440        MOVE 'Buchungskreis' TO WKS-MARCA-TEXTO
004450        MOVE 13              TO WKS-MARCA-LARGO
004460        PERFORM 095-ASIG-CONTIENE
004470     END-IF.
004480 051-BUSCA-MARCA-ACUM-E. EXIT.
004490
004500******************************************************************
004510*          R3 / R4 - F A C T U R A   Y   N O T A   C R E D I T O
004520******************************************************************
004530 060-CLASIF-FACTURA-NC SECTION.
004540     MOVE 'N' TO WKS-SW-FACT
004550     MOVE 'N' TO WKS-SW-CRED
004560     IF WKS-TAB-IMPORTE-FLAG (WKS-I) = 'Y'
004570        IF WKS-TAB-FECHA-CONTAB (WKS-I) NOT = SPACES
004580           AND WKS-TAB-IMPORTE (WKS-I) >= 0
004590           MOVE 'S' TO WKS-SW-FACT
004600        END-IF
004610        IF WKS-TAB-TIPO-DOC (WKS-I) NOT = SPACES
004620           AND WKS-TAB-IMPORTE (WKS-I) <= 0
004630           MOVE 'S' TO WKS-SW-CRED
004640        END-IF
004650     END-IF.
004660 060-CLASIF-FACTURA-NC-E. EXIT.
004670
004680******************************************************************
004690*          R5 - V E N C I M I E N T O   ( M A T U R I T Y )
004700******************************************************************
004710 070-CALCULA-VENCIMIENTO SECTION.
004720     IF (WKS-SW-FACT = 'S' OR WKS-SW-CRED = 'S')
004730        AND WKS-TAB-FECHA-VENCE (WKS-I) NOT = SPACES
004740        MOVE WKS-TAB-VENCE-ANIO (WKS-I) TO FEC-ANIO
004750        MOVE WKS-TAB-VENCE-MES  (WKS-I) TO FEC-MES
004760        MOVE WKS-TAB-VENCE-DIA  (WKS-I) TO FEC-DIA
004770        PERFORM 090-FECHA-A-DIAS
004780        MOVE WKS-DIAS-ABS TO WKS-DIAS-VENCE
004790        COMPUTE WKS-VENCIMIENTO-NUM =
004800                WKS-DIAS-VENCE - WKS-DIAS-CORTE
004810     ELSE
004820        COMPUTE WKS-VENCIMIENTO-NUM = -6
004830     END-IF.
004840 070-CALCULA-VENCIMIENTO-E. EXIT.
004850
004860******************************************************************
004870*          R6 / R7 - C L U S T E R   D E   A N T I G U E D A D
004880******************************************************************
004890 075-ASIGNA-CLUSTER SECTION.
004900     IF WKS-SW-FACT = 'S' OR WKS-SW-CRED = 'S'
004910        IF WKS-VENCIMIENTO-NUM < -60
004920           MOVE '>60 days'    TO WKS-CLUSTER-TXT
004930        ELSE
004940           IF WKS-VENCIMIENTO-NUM < -30
004950              MOVE '31-60 days' TO WKS-CLUSTER-TXT
004960           ELSE
004970              IF WKS-VENCIMIENTO-NUM < 0
004980                 MOVE '1-30 days'  TO WKS-CLUSTER-TXT
004990              ELSE
005000                 MOVE 'Not mature' TO WKS-CLUSTER-TXT
005010              END-IF
005020           END-IF
005030        END-IF
005040     ELSE
005050        MOVE SPACES TO WKS-CLUSTER-TXT
005060     END-IF.
005070 075-ASIGNA-CLUSTER-E. EXIT.
005080
005090******************************************************************
005100*          E S C R I T U R A   D E L   D E T A L L E
005110******************************************************************
005120 080-ESCRIBE-DETALLE SECTION.
005130     MOVE WKS-TAB-ASIGNACION   (WKS-I) TO DET-ASIGNACION
005140     MOVE WKS-TAB-TIPO-DOC     (WKS-I) TO DET-TIPO-DOC
005150     MOVE WKS-TAB-FECHA-CONTAB (WKS-I) TO DET-FECHA-CONTAB
005160     MOVE WKS-TAB-FECHA-VENCE  (WKS-I) TO DET-FECHA-VENCE-ORIG
005170     MOVE WKS-TAB-IMPORTE      (WKS-I) TO DET-IMPORTE
005180     MOVE WKS-TAB-IMPORTE-FLAG (WKS-I) TO DET-IMPORTE-FLAG
005190     MOVE WKS-TAB-MONEDA       (WKS-I) TO DET-MONEDA
005200     IF WKS-SW-ACUM = 'S'
005210        MOVE 'TRUE '  TO DET-ACUMULATIVO
005220     ELSE
005230        MOVE 'FALSE'  TO DET-ACUMULATIVO
005240     END-IF
005250     IF WKS-SW-FACT = 'S'
005260        MOVE 'TRUE '  TO DET-FACTURA
005270     ELSE
005280        MOVE 'FALSE'  TO DET-FACTURA
005290     END-IF
005300     IF WKS-SW-CRED = 'S'
005310        MOVE 'TRUE '  TO DET-NOTA-CREDITO
005320     ELSE
005330        MOVE 'FALSE'  TO DET-NOTA-CREDITO
005340     END-IF
005350     IF WKS-TAB-FECHA-VENCE (WKS-I) NOT = SPACES
005360        MOVE WKS-TAB-FECHA-VENCE (WKS-I) TO DET-FECHA-VENCE
005370     ELSE
005380        MOVE SPACES TO DET-FECHA-VENCE
005390     END-IF
005400     MOVE WKS-VENCIMIENTO-NUM  TO WKS-VENCIMIENTO-EDIT
005410     MOVE WKS-VENCIMIENTO-EDIT TO DET-VENCIMIENTO
005420     MOVE WKS-CLUSTER-TXT      TO DET-CLUSTER
005430     PERFORM 085-GRABA-DETALLE.
005440 080-ESCRIBE-DETALLE-E. EXIT.
005450
005460 085-GRABA-DETALLE SECTION.
005470     WRITE DET-DETALLE
005480     IF FS-DETALLE NOT = 0
005490        DISPLAY 'ERROR AL GRABAR DETALLE, STATUS: ' FS-DETALLE
005500                UPON CONSOLE
005510     ELSE
005520        ADD 1 TO WKS-ESCRITOS
005530     END-IF.
005540 085-GRABA-DETALLE-E. EXIT.
005550
005560******************************************************************
005570*          R U T I N A   D E   D I A S   A B S O L U T O S
005580*  RECIBE FEC-ANIO/FEC-MES/FEC-DIA Y REGRESA WKS-DIAS-ABS COMO
005590*  EL NUMERO DE DIA DENTRO DEL CALENDARIO GREGORIANO PROLEPTICO.
005600*  SE USA DOS VECES POR RENGLON: PARA LA FECHA DE CORTE (UNA
005610*  SOLA VEZ EN 010-INICIO) Y PARA CADA FECHA DE VENCIMIENTO.
005620******************************************************************
005630 090-FECHA-A-DIAS SECTION.
005640     IF MODO-DIAGNOSTICO
005650        DISPLAY 'DBG FECHA-A-DIAS ' FEC-FECHA-8 UPON CONSOLE
005660     END-IF
005670     PERFORM 092-DIAS-BISIESTO
005680     COMPUTE WKS-ANIO-PREV = FEC-ANIO - 1
005690     COMPUTE WKS-DIV4      = WKS-ANIO-PREV / 4
005700     COMPUTE WKS-DIV100    = WKS-ANIO-PREV / 100
005710     COMPUTE WKS-DIV400    = WKS-ANIO-PREV / 400
005720     COMPUTE WKS-DIAS-ABS  = (WKS-ANIO-PREV * 365) +
005730                              WKS-DIV4 - WKS-DIV100 + WKS-DIV400
005740     COMPUTE WKS-DIAS-ABS  = WKS-DIAS-ABS +
005750                              WKS-DIAS-ACUM-MES (FEC-MES) +
005760                              FEC-DIA
005770     IF FEC-MES > 2 AND BISIESTO-SI
005780        ADD 1 TO WKS-DIAS-ABS
005790     END-IF.
005800 090-FECHA-A-DIAS-E. EXIT.
005810
005820 092-DIAS-BISIESTO SECTION.
005830     COMPUTE WKS-RES4   = FEC-ANIO - ((FEC-ANIO / 4)   * 4)
005840     COMPUTE WKS-RES100 = FEC-ANIO - ((FEC-ANIO / 100) * 100)
005850     COMPUTE WKS-RES400 = FEC-ANIO - ((FEC-ANIO / 400) * 400)
005860     IF WKS-RES400 = 0
005870        SET BISIESTO-SI TO TRUE
005880     ELSE
005890        IF WKS-RES100 = 0
005900           SET BISIESTO-NO TO TRUE
005910        ELSE
005920           IF WKS-RES4 = 0
005930              SET BISIESTO-SI TO TRUE
005940           ELSE
005950              SET BISIESTO-NO TO TRUE
005960           END-IF
005970        END-IF
005980     END-IF.
005990 092-DIAS-BISIESTO-E. EXIT.
006000
006010******************************************************************
006020*          C O M P A R A D O R   D E   S U B C A D E N A
006030*  BUSCA WKS-MARCA-TEXTO (WKS-MARCA-LARGO POSICIONES) DENTRO DE
006040*  WKS-TAB-ASIGNACION (WKS-I).  DEJA 'S' EN WKS-MARCA-SW SI LA
006050*  ENCUENTRA, 'N' SI NO.
006060******************************************************************
006070 095-ASIG-CONTIENE SECTION.
006080     MOVE 'N' TO WKS-MARCA-SW
006090     COMPUTE WKS-MARCA-TOPE = 31 - WKS-MARCA-LARGO
006100     IF WKS-MARCA-TOPE > 0
006110        PERFORM 096-ASIG-COMPARA VARYING WKS-J FROM 1 BY 1
006120                UNTIL WKS-J > WKS-MARCA-TOPE
006130                   OR WKS-MARCA-SW = 'S'
006140     END-IF.
006150 095-ASIG-CONTIENE-E. EXIT.
006160
006170 096-ASIG-COMPARA SECTION.
006180     IF WKS-TAB-ASIGNACION (WKS-I) (WKS-J : WKS-MARCA-LARGO) =
006190        WKS-MARCA-TEXTO (1 : WKS-MARCA-LARGO)
006200        MOVE 'S' TO WKS-MARCA-SW
006210     END-IF.
006220 096-ASIG-COMPARA-E. EXIT.
006230
006240******************************************************************
006250*          E S T A D I S T I C A S   D E   L A   C O R R I D A
006260******************************************************************
006270 098-ESTADISTICAS SECTION.
006280     DISPLAY '******************************************'
006290             UPON CONSOLE
006300     MOVE    WKS-TOTAL-PARTIDAS TO WKS-MASCARA
006310     DISPLAY 'PARTIDAS LEIDAS:              ' WKS-MASCARA
006320             UPON CONSOLE
006330     MOVE    WKS-CORTE-IDX      TO WKS-MASCARA
006340     DISPLAY 'RENGLON DE CORTE (0=NINGUNO): ' WKS-MASCARA
006350             UPON CONSOLE
006360     MOVE    WKS-ESCRITOS       TO WKS-MASCARA
006370     DISPLAY 'DETALLES ESCRITOS:            ' WKS-MASCARA
006380             UPON CONSOLE
006390     IF MODO-DIAGNOSTICO
006400        DISPLAY 'DBG MASCARA CRUDA: ' WKS-MASCARA-DIAG
006410                UPON CONSOLE
006420     END-IF
006430     DISPLAY '******************************************'
006440             UPON CONSOLE.
006450 098-ESTADISTICAS-E. EXIT.
006460
006470******************************************************************
006480*          C I E R R E   D E   A R C H I V O S
006490******************************************************************
006500 900-CIERRE SECTION.
006510     CLOSE PARTIDAS DETALLE.
006520 900-CIERRE-E. EXIT.
