000100******************************************************************
000110*              C O P Y   A S P P R M 1                           *
000120*------------------------------------------------------------------
000130*  PARAMETRO DE CORRIDA QUE LLEGA POR SYSIN: LA FECHA DE CORTE
000140*  DEL REPORTE DE ANTIGUEDAD DE SALDOS, FORMATO AAAAMMDD.
000150*  SI EL JOB NO TRAE TARJETA DE PARAMETROS SE USA EL DEFAULT
000160*  DE PRUEBAS (2025-06-10) QUE EL AREA DE CARTERA PIDIO DEJAR
000170*  FIJO MIENTRAS SE ESTABILIZA LA INTERFASE CON EL MAYOR.
000180*------------------------------------------------------------------
000190*  2025-06-02 EDRD  TCKT-31190  VERSION INICIAL DEL COPY
000200******************************************************************
000210 01  PRM-PARAMETROS.
000220     02  PRM-FECHA-CORTE           PIC 9(08) VALUE 20250610.
000230     02  FILLER                    PIC X(72).
000240 01  PRM-FECHA-CORTE-R  REDEFINES  PRM-PARAMETROS.
000250     02  PRMF-ANIO                 PIC 9(04).
000260     02  PRMF-MES                  PIC 9(02).
000270     02  PRMF-DIA                  PIC 9(02).
000280     02  FILLER                    PIC X(72).
